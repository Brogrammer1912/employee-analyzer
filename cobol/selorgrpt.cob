000010* 
000020********************************************
000030*                                           *
000040*  File Select - Org Structure Audit Report *
000050*     Print file, 80 col, line sequential.  *
000060*                                           *
000070********************************************
000080* 
000090*  Used by : orgaudit.
000100* 
000110*  14/03/26 vbc - Created.
000120* 
000130 SELECT  OA-Report-File  ASSIGN TO "ORGRPT"
000140     ORGANIZATION  LINE SEQUENTIAL
000150     FILE STATUS   IS OA-Rpt-File-Status.
000160* 

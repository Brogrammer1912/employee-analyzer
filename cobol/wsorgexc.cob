000010* 
000020********************************************
000030*                                           *
000040*  Salary Compliance / Reporting-Line       *
000050*     Exception Staging Areas.              *
000060*     Loaded from OA-Emp-Entry immediately  *
000070*     before a detail line is written.      *
000080*                                           *
000090********************************************
000100*  14/03/26 vbc - Created.
000110* 
000120 01  OA-Salary-Exception.
000130     05  OA-SalX-Mgr-Name          PIC X(41).
000140     05  OA-SalX-Cur-Salary        PIC S9(07)V99 COMP-3.
000150     05  OA-SalX-Bound-Salary      PIC S9(07)V99 COMP-3.
000160     05  OA-SalX-Difference        PIC S9(07)V99 COMP-3.
000170     05  OA-SalX-Issue-Type        PIC X.
000180     88  OA-SalX-Underpaid             VALUE "U".
000190     88  OA-SalX-Overpaid              VALUE "O".
000200     05  FILLER                    PIC X(05).
000210* 
000220 01  OA-Repline-Exception.
000230     05  OA-RlX-Emp-Name           PIC X(41).
000240     05  OA-RlX-Mgr-Levels         PIC 9(02)     COMP.
000250     05  OA-RlX-Excess-Levels      PIC 9(02)     COMP.
000260     05  FILLER                    PIC X(30).
000270* 

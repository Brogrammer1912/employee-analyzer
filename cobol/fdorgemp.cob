000010* 
000020********************************************
000030*                                           *
000040*  Record Definition For Employee CSV Line  *
000050*     One physical line per employee.       *
000060*     Header line is the first record read  *
000070*     and is discarded by the caller.        
000080*                                           *
000090********************************************
000100*  Max line size 130 bytes - allows for a CSV line longer
000110*   than the 5 defined fields without truncation.
000120* 
000130*  THIS LAYOUT MAY NEED CHANGING if the extract
000140*   job widens the name fields.
000150* 
000160*  OA-Input-First-10 lets AA100 sniff the header line
000170*   for a trace display without UNSTRINGing it first.
000180* 
000190*  14/03/26 vbc - Created.
000200*  22/03/26 vbc - Widened to 130 bytes, header-sniff
000210*                  REDEFINES added.
000220* 
000230 FD  OA-Employee-File.
000240* 
000250 01  OA-Input-Record.
000260     05  OA-Input-Text        PIC X(130).
000270     05  OA-Input-Text-R  REDEFINES OA-Input-Text.
000280     10  OA-Input-First-10    PIC X(10).
000290     10  FILLER               PIC X(120).
000300* 

000010* 
000020********************************************
000030*                                           *
000040*  Working Table - Employee / Management    *
000050*     Hierarchy, built in load order from   *
000060*     the input CSV. One entry per employee.*
000070*                                           *
000080*     OA-Emp-Mgr-Index is the subscript of  *
000090*     the manager's entry in this same     *
000100*     table, zero if the entry is the CEO.  *
000110*                                           *
000120********************************************
000130*  Max 9999 employees per run - see OA-Emp-Count-Max.
000140* 
000150*  OA-Emp-Rec-Status / OA-Emp-Load-Seq / OA-Emp-Extract-Date
000160*     are audit furniture carried on every entry - not all
000170*     of it is used by this run, kept for when Personnel
000180*     extend the extract (see wspyemp.cob for the house
000190*     style this layout follows).
000200* 
000210*  14/03/26 vbc - Created.
000220*  22/03/26 vbc - Widened to current house record width -
000230*                  rec status, load seq, extract date and
000240*                  combined levels view added.
000250*  04/04/26 vbc - Review status and audit history group added -
000260*                  still short of wspyemp.cob but closer to
000270*                  it. Req. from M Pelham (Personnel).
000280* 
000290 01  OA-Emp-Table-Area.
000300         05  OA-Emp-Entry  OCCURS 9999 TIMES.
000310             07  OA-Emp-Id                 PIC X(06).
000320             07  OA-Emp-Rec-Status         PIC X         VALUE "A".
000330                 88  OA-Emp-Active                 VALUE "A".
000340                 88  OA-Emp-Deleted                VALUE "D".
000350             07  OA-Emp-Load-Seq           PIC 9(04)     COMP.
000360             07  OA-Emp-First-Name         PIC X(20).
000370             07  OA-Emp-Last-Name          PIC X(20).
000380             07  OA-Emp-Salary             PIC S9(07)V99 COMP-3.
000390             07  OA-Emp-Mgr-Id             PIC X(06).
000400             07  OA-Emp-Mgr-Index          PIC 9(04)     COMP.
000410             07  OA-Emp-Dir-Rpt-Count      PIC 9(04)     COMP.
000420             07  OA-Emp-Dir-Rpt-Sal-Tot    PIC S9(09)V99 COMP-3.
000430             07  OA-Emp-Levels-Area.
000440                 10  OA-Emp-Mgr-Levels     PIC 9(02)     COMP.
000450                 10  OA-Emp-Excess-Levels  PIC 9(02)     COMP.
000460             07  OA-Emp-Levels-Combo  REDEFINES OA-Emp-Levels-Area
000470                     PIC 9(04)     COMP.
000480             07  OA-Emp-Sal-Issue          PIC X.
000490                 88  OA-Emp-Sal-Underpaid          VALUE "U".
000500                 88  OA-Emp-Sal-Overpaid           VALUE "O".
000510                 88  OA-Emp-Sal-Compliant          VALUE " ".
000520             07  OA-Emp-Sal-Bound          PIC S9(07)V99 COMP-3.
000530             07  OA-Emp-Sal-Diff           PIC S9(07)V99 COMP-3.
000540*    Extract date not on the current Personnel layout -
000550*    reserved, zero filled, for when it is added.
000560             07  OA-Emp-Extract-Date       PIC 9(08)     COMP.
000570*    Personnel sign-off on this entry for the annual org
000580*    review - this run neither sets nor reads it, carried
000590*    so the field exists ahead of the review tool.
000600             07  OA-Emp-Review-Status      PIC X         VALUE "P".
000610                 88  OA-Emp-Review-Pending         VALUE "P".
000620                 88  OA-Emp-Review-Done            VALUE "C".
000630                 88  OA-Emp-Review-Waived          VALUE "W".
000640*    Prior-run audit history, one slot for each of the last
000650*    3 runs this entry survived - again reserved, this run
000660*    only ever leaves it at the VALUE clause below; matches
000670*    the small OCCURS groups wspyemp.cob carries for the
000680*    same kind of multi-cycle history (e.g. Emp-Sys-Exempt).
000690             07  OA-Emp-Audit-History  OCCURS 3 TIMES.
000700                 10  OA-Emp-Audit-Run-Date PIC 9(08) COMP VALUE ZERO.
000710                 10  OA-Emp-Audit-Flag     PIC X         VALUE " ".
000720                     88  OA-Emp-Audit-Clear        VALUE " ".
000730                     88  OA-Emp-Audit-Noted        VALUE "N".
000740             07  FILLER                    PIC X(10).
000750* 

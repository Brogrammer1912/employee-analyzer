000010**
000020******************************************************
000030**                                                     *
000040**   Organisation Structure Audit - Salary Compliance  *
000050**      and Reporting Line Length Analysis.            *
000060**                                                     *
000070******************************************************
000080**
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.              ORGAUDIT.
000110 AUTHOR.                  VINCENT B COEN FBCS, FIDM, FIDPM.
000120 INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
000130 DATE-WRITTEN.            14/09/1987.
000140 DATE-COMPILED.
000150 SECURITY.                COPYRIGHT (C) 1987-2026 & LATER,
000160                              VINCENT BRYAN COEN.
000170*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180*                         LICENSE. SEE THE FILE COPYING FOR DETAILS.
000190**
000200*    REMARKS.             READS THE PERSONNEL EXTRACT (ORGEMP), BUILDS
000210*                         THE MANAGER / SUBORDINATE CHAIN IN WORKING
000220*                         STORAGE AND PRINTS THE ORG AUDIT REPORT
000230*                         (ORGRPT) SHOWING -
000240*                         (1) MANAGERS PAID OUTSIDE THE ALLOWED BAND OF
000250*                             1.20 TO 1.50 TIMES THEIR TEAM'S AVERAGE PAY,
000260*                         (2) STAFF MORE THAN 4 LEVELS OF MANAGEMENT BELOW
000270*                             THE CEO.
000280*                         NO OPERATOR INTERACTION - RUN FROM THE OVERNIGHT
000290*                         PERSONNEL SUITE AFTER THE PAYROLL EXTRACT.
000300**
000310*    CALLED MODULES.      NONE.
000320**
000330*    FILES USED.          ORGEMP  - EMPLOYEE EXTRACT, LINE SEQUENTIAL.
000340*                         ORGRPT  - PRINTED ANALYSIS REPORT.
000350**
000360*    ERROR MESSAGES USED. OA001 - OA006, SEE WORKING-STORAGE.
000370**
000380*    CHANGES.
000390**
000400*    14/09/1987 VBC - CREATED, FIRST CUT FOR PERSONNEL DEPT.
000410*    03/02/1988 VBC - MANAGER CHAIN WALK ADDED FOR SPAN-OF-CONTROL RPT.
000420*    21/06/1989 RJT - SALARY BAND WIDENED TO 1.20 - 1.50 OF TEAM AVERAGE
000430*                      ON REQUEST FROM PERSONNEL (WAS 1.10-1.40).
000440*    09/11/1990 VBC - CSV FIELD COUNT CHECK ADDED - BAD EXTRACT LINE WAS
000450*                      CRASHING THE RUN.
000460*    17/04/1992 MDS - REPORTING LINE LIMIT RAISED TO 4 LEVELS (WAS 3)
000470*                      FOLLOWING REORGANISATION.
000480*    22/08/1994 VBC - REWROTE SALARY PARSE - NO LONGER ASSUMES 2 DECIMAL
000490*                      PLACES ALWAYS PRESENT IN THE EXTRACT.
000500*    06/01/1996 RJT - TIDY UP OF REPORT HEADINGS FOR NEW PRINTER.
000510*    19/09/1998 VBC - CENTURY CHECK - DATE FIELDS NOT USED BY THIS RUN SO
000520*                      NO Y2K EXPOSURE FOUND ON REVIEW. NOTED FOR AUDIT.
000530*    11/02/1999 VBC - Y2K SIGN-OFF - NO CHANGE REQUIRED, SEE NOTE ABOVE.
000540*    14/07/2001 MDS - MANAGER-NOT-FOUND MESSAGE NOW NAMES BOTH IDS.
000550*    23/03/2004 VBC - RECOMPILED UNDER GNUCOBOL, NO SOURCE CHANGE.
000560*    30/10/2008 RJT - EXCESS LEVELS NOW SHOWN ON REPORTING LINE SECTION
000570*                      PER PERSONNEL REQUEST, TICKET PN-2281.
000580*    12/05/2013 VBC - BLANK DATA LINES NOW SKIPPED RATHER THAN REJECTED.
000590*    08/09/2019 MDS - NO FUNCTIONAL CHANGE, COMMENT TIDY FOR AUDIT.
000600*    14/03/2026 VBC - REBUILT FOR THE NEW PERSONNEL EXTRACT LAYOUT AND
000610*                      THE REVISED SALARY / REPORTING LINE RULES.
000620**
000630* 
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER.        GENERIC-COMPUTER.
000670 OBJECT-COMPUTER.        GENERIC-COMPUTER.
000680 SPECIAL-NAMES.
000690         C01 IS TOP-OF-FORM
000700         CLASS OA-NUMERIC-CLASS   IS "0" THRU "9"
000710         CLASS OA-ALPHA-CLASS     IS "A" THRU "Z", SPACE
000720         UPSI-0 ON  STATUS IS OA-TRACE-SWITCH-ON
000730                OFF STATUS IS OA-TRACE-SWITCH-OFF.
000740**
000750**  UPSI-0 ON  = TRACE EACH EMPLOYEE AS IT IS LOADED TO SYSOUT -
000760**                FOR USE WHEN DIAGNOSING A BAD EXTRACT ONLY,
000770**                SEE AA130-SPLIT-AND-STORE-LINE.
000780**
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810         COPY SELORGEMP.
000820         COPY SELORGRPT.
000830**
000840* 
000850 DATA DIVISION.
000860 FILE SECTION.
000870     COPY FDORGEMP.
000880     COPY FDORGRPT.
000890**
000900 WORKING-STORAGE SECTION.
000910**
000920 77  Prog-Name              PIC X(19) VALUE "ORGAUDIT (1.0.00)".
000930**
000940     COPY WSORGTAB.
000950     COPY WSORGEXC.
000960**
000970*****************************************************
000980**   FILE STATUS AND RUN SWITCHES.                   *
000990*****************************************************
001000**
001010 01  WS-File-Status-Area.
001020         05  OA-Emp-File-Status       PIC X(02).
001030         05  OA-Rpt-File-Status       PIC X(02).
001040**
001050 01  WS-Run-Switches.
001060         05  WS-Eof-Switch            PIC X          VALUE "N".
001070             88  WS-End-Of-File                          VALUE "Y".
001080         05  WS-Abort-Switch          PIC X          VALUE "N".
001090             88  WS-Run-Aborted                          VALUE "Y".
001100         05  FILLER                   PIC X(05).
001110**
001120 01  OA-Run-Counters.
001130         05  OA-Emp-Count             PIC 9(04) COMP VALUE ZERO.
001140         05  OA-Line-Count            PIC 9(06) COMP VALUE ZERO.
001150         05  OA-Comma-Count           PIC 9(02) COMP VALUE ZERO.
001160         05  OA-Emp-Idx               PIC 9(04) COMP VALUE ZERO.
001170         05  OA-Emp-Idx-2             PIC 9(04) COMP VALUE ZERO.
001180         05  OA-Walk-Index            PIC 9(04) COMP VALUE ZERO.
001190         05  OA-Und-Count             PIC 9(04) COMP VALUE ZERO.
001200         05  OA-Ovr-Count             PIC 9(04) COMP VALUE ZERO.
001210         05  OA-Rl-Count              PIC 9(04) COMP VALUE ZERO.
001220         05  OA-Scan-Idx              PIC 9(02) COMP VALUE ZERO.
001230         05  FILLER                   PIC X(05).
001240**
001250*****************************************************
001260**   CSV LINE WORK AREA - ONE EXTRACT LINE AT A TIME.*
001270*****************************************************
001280**
001290 01  WS-Raw-Csv-Line.
001300         05  WS-Raw-Text              PIC X(130).
001310**
001320 01  WS-Csv-Fields.
001330         05  WS-Fld-Emp-Id            PIC X(20).
001340         05  WS-Fld-First-Name        PIC X(20).
001350         05  WS-Fld-Last-Name         PIC X(20).
001360         05  WS-Fld-Salary            PIC X(20).
001370         05  WS-Fld-Mgr-Id            PIC X(20).
001380**
001390*****************************************************
001400**   GENERIC LEFT/RIGHT TRIM WORK AREA - USED FOR    *
001410**     EVERY CSV FIELD, REPORT AMOUNT AND REPORT     *
001420**     COUNT PRINTED ON THE AUDIT REPORT.            *
001430*****************************************************
001440**
001450 01  WS-Trim-Work-Area.
001460         05  WS-Trim-Work             PIC X(20).
001470         05  WS-Trim-Result           PIC X(20).
001480         05  WS-Trim-Idx              PIC 9(02) COMP VALUE ZERO.
001490         05  WS-Trim-Len              PIC 9(02) COMP VALUE ZERO.
001500**
001510*****************************************************
001520**   EMPLOYEE FULL NAME BUILD AREA - FIRST NAME,     *
001530**     TRIMMED, FOLLOWED BY A SINGLE SPACE AND THE   *
001540**     LAST NAME, FOR THE REPORT BULLET LINES.       *
001550*****************************************************
001560**
001570 01  WS-Name-Work-Area.
001580         05  WS-Name-First            PIC X(20).
001590         05  WS-Name-Last             PIC X(20).
001600         05  WS-Name-Full             PIC X(41).
001610**
001620*****************************************************
001630**   SALARY TEXT TO PACKED DECIMAL PARSE AREA.       *
001640**     THE TRIMMED SALARY FIELD IS SPLIT ON ITS      *
001650**     DECIMAL POINT (IF ANY) AND THE TWO HALVES     *
001660**     RIGHT JUSTIFIED, ZERO FILLED INTO THIS AREA   *
001670**     BEFORE BEING READ BACK AS PACKED NUMERICS -    
001680**     NO FUNCTION NUMVAL IS AVAILABLE ON THE SHOP'S *
001690**     COMPILER SO THIS IS DONE THE LONG WAY.        *
001700*****************************************************
001710**
001720 01  OA-Salary-Parse-Area.
001730         05  OA-Sal-Text.
001740             10  OA-Sal-Int-Text      PIC X(07)      VALUE ZERO.
001750             10  OA-Sal-Int-Num  REDEFINES OA-Sal-Int-Text
001760                                      PIC 9(07).
001770             10  OA-Sal-Dec-Text      PIC X(02)      VALUE ZERO.
001780             10  OA-Sal-Dec-Num  REDEFINES OA-Sal-Dec-Text
001790                                      PIC 9(02).
001800         05  OA-Sal-Point-Pos         PIC 9(02) COMP VALUE ZERO.
001810         05  OA-Sal-Int-Len           PIC 9(02) COMP VALUE ZERO.
001820         05  OA-Sal-Dec-Len           PIC 9(02) COMP VALUE ZERO.
001830         05  OA-Sal-Int-Start         PIC 9(02) COMP VALUE ZERO.
001840         05  OA-Sal-Valid-Switch      PIC X          VALUE "N".
001850             88  OA-Sal-Is-Valid                         VALUE "Y".
001860         05  OA-Sal-Parsed            PIC S9(07)V99 COMP-3 VALUE ZERO.
001870**
001880*****************************************************
001890**   SALARY COMPLIANCE WORKING FIGURES.              *
001900*****************************************************
001910**
001920 01  OA-Analysis-Work-Area.
001930         05  OA-Avg-Salary            PIC S9(09)V99 COMP-3 VALUE ZERO.
001940         05  OA-Min-Salary            PIC S9(09)V99 COMP-3 VALUE ZERO.
001950         05  OA-Max-Salary            PIC S9(09)V99 COMP-3 VALUE ZERO.
001960**
001970*****************************************************
001980**   REPORT LINE AND MONEY EDIT AREAS.               *
001990*****************************************************
002000**
002010 01  WS-Report-Work-Area.
002020         05  WS-Line-Buffer           PIC X(78).
002030         05  WS-Line-Buffer-Halves  REDEFINES WS-Line-Buffer.
002040             10  WS-Line-Buffer-1st   PIC X(46).
002050             10  WS-Line-Buffer-2nd   PIC X(32).
002060         05  WS-Rpt-Amount-Edit       PIC Z,ZZZ,ZZ9.99.
002070         05  WS-Rpt-Levels-Edit       PIC Z9.
002080**
002090* 
002100*****************************************************
002110**   ERROR AND INFORMATION MESSAGES.                 *
002120*****************************************************
002130**
002140 01  WS-Error-Messages.
002150         05  OA001                    PIC X(33)
002160                  VALUE "OA001 Invalid CSV format at line ".
002170         05  OA002                    PIC X(34)
002180                  VALUE "OA002 Invalid employee id at line ".
002190         05  OA003                    PIC X(36)
002200                  VALUE "OA003 Invalid salary amount at line ".
002210         05  OA004                    PIC X(37)
002220                  VALUE "OA004 Manager id not found - manager ".
002230         05  OA005                    PIC X(47)
002240                  VALUE "OA005 Cannot open employee input file - status ".
002250         05  OA006                    PIC X(45)
002260                  VALUE "OA006 Cannot open audit report file - status ".
002270         05  WS-Msg-Text              PIC X(80).
002280         05  WS-Msg-Line-No-Edit      PIC ZZZZZ9.
002290         05  WS-Msg-Id-1              PIC X(06).
002300         05  WS-Msg-Id-2              PIC X(06).
002310         05  WS-Msg-No-Rl-Part1       PIC X(46)
002320                  VALUE "All employees have acceptable reporting lines ".
002330         05  WS-Msg-No-Rl-Part2       PIC X(16)
002340                  VALUE "(<= 4 managers).".
002350**
002360* 
002370 PROCEDURE DIVISION.
002380**
002390 AA000-MAIN SECTION.
002400 AA000-Main-Para.
002410**
002420**   TOP LEVEL CONTROL FLOW FOR THE WHOLE RUN - ONE CALL INTO
002430**     EACH OF THE MAJOR PHASES IN ORDER - OPEN, PARSE, LINK,
002440**     SALARY ANALYSIS, REPORTING LINE ANALYSIS, PRINT, CLOSE.
002450**     EITHER ABORT ROUTE TAKES CARE OF ITS OWN FILE CLOSE.
002460**
002470         DISPLAY Prog-Name " STARTING".
002480         PERFORM AA010-Open-Files.
002490         PERFORM AA100-Parse-Employee-File.
002500**
002510**   A MALFORMED CSV LINE OR AN UNMATCHED MANAGER ID SETS
002520**     WS-Run-Aborted DURING THE PARSE OR LINK PHASE - NEITHER
002530**     ANALYSIS NOR THE REPORT RUNS IN THAT CASE.
002540**
002550         IF WS-Run-Aborted
002560             GO TO AA900-Abort-Run.
002570**
002580**   AN EMPTY EXTRACT (HEADER LINE ONLY, OR NO LINES AT ALL) IS
002590**     NOT TREATED AS AN ERROR - SEE AA950-NO-DATA-RUN.
002600**
002610         IF OA-Emp-Count = ZERO
002620             GO TO AA950-No-Data-Run.
002630         PERFORM AA190-Build-Hierarchy.
002640         IF WS-Run-Aborted
002650             GO TO AA900-Abort-Run.
002660         PERFORM AA300-Analyse-Salaries.
002670         PERFORM AA400-Analyse-Rep-Lines.
002680         PERFORM AA500-Print-Report.
002690         PERFORM AA800-Close-Files.
002700         MOVE ZERO TO RETURN-CODE.
002710         STOP RUN.
002720 AA000-Exit.
002730         EXIT SECTION.
002740**
002750**   OPENS BOTH FILES FOR THE RUN - EACH OPEN IS CHECKED
002760**     INDEPENDENTLY SO A BAD EMPLOYEE FILE STATUS DOES NOT MASK
002770**     A BAD REPORT FILE STATUS OR VICE VERSA.
002780**
002790 AA010-OPEN-FILES SECTION.
002800 AA010-Open-Files-Para.
002810         OPEN INPUT OA-Employee-File.
002820**
002830**   OA005 NAMES THE FILE STATUS RETURNED BY THE OPEN - USEFUL
002840**     TO OPERATIONS WHEN THE EXTRACT HAS NOT BEEN DELIVERED OR
002850**     IS ON THE WRONG GENERATION.
002860**
002870         IF OA-Emp-File-Status NOT = "00"
002880             MOVE OA-Emp-File-Status TO WS-Msg-Id-1
002890             STRING OA005         DELIMITED BY SIZE
002900                    WS-Msg-Id-1   DELIMITED BY SIZE
002910               INTO WS-Msg-Text
002920             MOVE "Y" TO WS-Abort-Switch
002930             GO TO AA900-Abort-Run.
002940         OPEN OUTPUT OA-Report-File.
002950**
002960**   OA006 IS THE EQUIVALENT MESSAGE FOR THE REPORT FILE - A BAD
002970**     STATUS HERE USUALLY MEANS A DISK SPACE OR ALLOCATION
002980**     PROBLEM ON THE OUTPUT SIDE RATHER THAN A DATA PROBLEM.
002990**
003000         IF OA-Rpt-File-Status NOT = "00"
003010             MOVE OA-Rpt-File-Status TO WS-Msg-Id-1
003020             STRING OA006         DELIMITED BY SIZE
003030                    WS-Msg-Id-1   DELIMITED BY SIZE
003040               INTO WS-Msg-Text
003050             MOVE "Y" TO WS-Abort-Switch
003060             GO TO AA900-Abort-Run.
003070 AA010-Exit.
003080         EXIT SECTION.
003090**
003100*****************************************************
003110**   PARSE THE EMPLOYEE EXTRACT, HEADER LINE FIRST,  *
003120**     ONE TABLE ENTRY BUILT PER VALID DATA LINE.    *
003130*****************************************************
003140**
003150 AA100-PARSE-EMPLOYEE-FILE SECTION.
003160 AA100-Parse-Employee-File-Para.
003170**
003180**   PRIME THE READ. AA105 SETS WS-End-Of-File IF THE EXTRACT IS
003190**     COMPLETELY EMPTY - HANDLED BELOW BY AA950-NO-DATA-RUN.
003200**
003210         PERFORM AA105-Read-Next-Line.
003220**
003230**   THE FIRST LINE READ IS THE HEADER - IT IS DISCARDED.
003240**
003250         IF NOT WS-End-Of-File
003260**
003270**       UPSI-0 ON SHOWS THE HEADER TEXT WAS SEEN AND SKIPPED -
003280**         CONFIRMS THE EXTRACT HAS NOT LOST ITS COLUMN TITLES.
003290**
003300             IF OA-TRACE-SWITCH-ON
003310                 DISPLAY "ORGAUDIT HEADER " OA-Input-First-10
003320             END-IF
003330             PERFORM AA105-Read-Next-Line
003340         END-IF.
003350**
003360**   MAIN READ LOOP - ONE ITERATION PER DATA LINE, STOPS AT END
003370**     OF FILE OR AS SOON AS AN ABORT CONDITION IS RAISED BY ANY
003380**     OF THE PARAGRAPHS IT PERFORMS.
003390**
003400         PERFORM AA110-Process-One-Line
003410             UNTIL WS-End-Of-File
003420                OR WS-Run-Aborted.
003430 AA100-Exit.
003440         EXIT SECTION.
003450**
003460**   READS ONE PHYSICAL LINE OF THE EXTRACT AND BUMPS THE LINE
003470**     COUNTER USED IN THE ERROR MESSAGES - THE COUNT IS NOT
003480**     INCREMENTED ON THE AT END READ SO THE LAST GOOD LINE
003490**     NUMBER IS WHAT SHOWS IN ANY ABORT MESSAGE.
003500**
003510 AA105-Read-Next-Line.
003520         READ OA-Employee-File INTO WS-Raw-Csv-Line
003530             AT END MOVE "Y" TO WS-Eof-Switch.
003540         IF NOT WS-End-Of-File
003550             ADD 1 TO OA-Line-Count
003560         END-IF.
003570**
003580**   BLANK LINES IN THE EXTRACT ARE SKIPPED, NOT REJECTED - SEE
003590**     THE 12/05/2013 CHANGE NOTE ABOVE. ANYTHING ELSE MUST HAVE
003600**     AT LEAST 4 COMMAS (5 FIELDS) OR THE LINE IS MALFORMED AND
003610**     THE WHOLE RUN IS ABORTED - THERE IS NO PARTIAL REPORT.
003620**
003630 AA110-Process-One-Line.
003640         IF WS-Raw-Text NOT = SPACES
003650             PERFORM AA120-Check-Comma-Count
003660             IF OA-Comma-Count < 4
003670**
003680**           EDIT THE LINE NUMBER INTO THE OA001 MESSAGE TEXT
003690**             AND ABORT - SEE AA900-ABORT-RUN.
003700**
003710                 MOVE OA-Line-Count TO WS-Msg-Line-No-Edit
003720                 MOVE WS-Msg-Line-No-Edit TO WS-Trim-Work
003730                 PERFORM ZZ910-Trim-Generic
003740                 STRING OA001               DELIMITED BY SIZE
003750                        WS-Trim-Result      DELIMITED BY SPACE
003760                   INTO WS-Msg-Text
003770                 MOVE "Y" TO WS-Abort-Switch
003780                 GO TO AA900-Abort-Run
003790             ELSE
003800                 PERFORM AA130-Split-And-Store-Line
003810             END-IF
003820         END-IF.
003830**
003840**   ONE LINE IN, ONE LINE OUT - KEEP READING.
003850**
003860         PERFORM AA105-Read-Next-Line.
003870**
003880**   A GOOD EXTRACT LINE HAS EXACTLY 4 COMMAS (5 FIELDS). THIS
003890**     DOES NOT CONFIRM THE FIELDS THEMSELVES ARE VALID - THAT IS
003900**     LEFT TO AA130 - IT ONLY CATCHES A LINE THAT HAS CLEARLY
003910**     COME FROM A DIFFERENT LAYOUT OR BEEN TRUNCATED IN TRANSIT.
003920**
003930 AA120-Check-Comma-Count.
003940         MOVE ZERO TO OA-Comma-Count.
003950         INSPECT WS-Raw-Text TALLYING OA-Comma-Count FOR ALL ",".
003960**
003970* 
003980*****************************************************
003990**   SPLIT ONE VALID LINE INTO ITS 5 FIELDS, TRIM    *
004000**     AND VALIDATE EACH, THEN STORE A NEW ENTRY.    *
004010*****************************************************
004020**
004030 AA130-Split-And-Store-Line.
004040**
004050**   UNSTRING ON THE COMMA DELIMITER INTO THE 5 RAW WORK FIELDS -
004060**     EACH IS STILL PADDED WITH WHATEVER SPACING THE EXTRACT JOB
004070**     PUT ROUND IT, SO EVERY FIELD IS TRIMMED BELOW BEFORE IT IS
004080**     STORED OR TESTED.
004090**
004100         UNSTRING WS-Raw-Text DELIMITED BY ","
004110             INTO WS-Fld-Emp-Id
004120                  WS-Fld-First-Name
004130                  WS-Fld-Last-Name
004140                  WS-Fld-Salary
004150                  WS-Fld-Mgr-Id.
004160**
004170**   CLAIM THE NEXT TABLE SLOT FOR THIS EMPLOYEE BEFORE ANY OF
004180**     THE FIELDS ARE VALIDATED - A REJECTED LINE STILL ABORTS
004190**     THE WHOLE RUN SO THE PART-BUILT ENTRY IS NEVER REPORTED ON.
004200**
004210         ADD 1 TO OA-Emp-Count.
004220**
004230**   EMPLOYEE ID - TRIM THEN STORE. A BLANK ID AFTER TRIMMING
004240**     MEANS THE FIRST CSV FIELD WAS EMPTY - OA002 AND ABORT.
004250**
004260         MOVE WS-Fld-Emp-Id TO WS-Trim-Work.
004270         PERFORM ZZ910-Trim-Generic.
004280         MOVE WS-Trim-Result TO OA-Emp-Id (OA-Emp-Count).
004290         IF OA-Emp-Id (OA-Emp-Count) = SPACES
004300             MOVE OA-Line-Count TO WS-Msg-Line-No-Edit
004310             MOVE WS-Msg-Line-No-Edit TO WS-Trim-Work
004320             PERFORM ZZ910-Trim-Generic
004330             STRING OA002               DELIMITED BY SIZE
004340                    WS-Trim-Result      DELIMITED BY SPACE
004350               INTO WS-Msg-Text
004360             MOVE "Y" TO WS-Abort-Switch
004370             GO TO AA900-Abort-Run.
004380**
004390**   FIRST AND LAST NAME ARE TRIMMED BUT NOT OTHERWISE VALIDATED -
004400**     A BLANK NAME ON THE EXTRACT IS A PERSONNEL DATA PROBLEM,
004410**     NOT SOMETHING THIS RUN CAN OR SHOULD POLICE.
004420**
004430         MOVE WS-Fld-First-Name TO WS-Trim-Work.
004440         PERFORM ZZ910-Trim-Generic.
004450         MOVE WS-Trim-Result TO OA-Emp-First-Name (OA-Emp-Count).
004460**
004470         MOVE WS-Fld-Last-Name TO WS-Trim-Work.
004480         PERFORM ZZ910-Trim-Generic.
004490         MOVE WS-Trim-Result TO OA-Emp-Last-Name (OA-Emp-Count).
004500**
004510**   MANAGER ID IS STORED AS GIVEN - IT MAY BE SPACES FOR THE
004520**     CEO, WHICH AA190-BUILD-HIERARCHY TREATS AS THE TOP OF THE
004530**     TREE RATHER THAN AS A LOOKUP FAILURE.
004540**
004550         MOVE WS-Fld-Mgr-Id TO WS-Trim-Work.
004560         PERFORM ZZ910-Trim-Generic.
004570         MOVE WS-Trim-Result TO OA-Emp-Mgr-Id (OA-Emp-Count).
004580**
004590**   SALARY - TRIM THEN HAND OFF TO AA140 FOR THE TEXT-TO-PACKED
004600**     CONVERSION. OA-Sal-Is-Valid COMES BACK OFF IF THE TEXT WAS
004610**     TOO LONG, NON-NUMERIC, OR HAD MORE THAN 2 DECIMAL PLACES -
004620**     OA003 AND ABORT IN THAT CASE.
004630**
004640         MOVE WS-Fld-Salary TO WS-Trim-Work.
004650         PERFORM ZZ910-Trim-Generic.
004660         PERFORM AA140-Parse-Salary.
004670         IF NOT OA-Sal-Is-Valid
004680             MOVE OA-Line-Count TO WS-Msg-Line-No-Edit
004690             MOVE WS-Msg-Line-No-Edit TO WS-Trim-Work
004700             PERFORM ZZ910-Trim-Generic
004710             STRING OA003               DELIMITED BY SIZE
004720                    WS-Trim-Result      DELIMITED BY SPACE
004730               INTO WS-Msg-Text
004740             MOVE "Y" TO WS-Abort-Switch
004750             GO TO AA900-Abort-Run.
004760         MOVE OA-Sal-Parsed TO OA-Emp-Salary (OA-Emp-Count).
004770**
004780**   INITIALISE EVERY FIGURE THAT AA190 / AA300 / AA400 BUILD UP
004790**     LATER - A FRESH ENTRY MUST START AT ZERO / SPACE SO THAT
004800**     A PREVIOUS RUN'S TABLE CONTENTS (IF ANY WERE LEFT BEHIND IN
004810**     STORAGE) CANNOT BLEED INTO THIS ONE.
004820**
004830         MOVE ZERO TO OA-Emp-Mgr-Index (OA-Emp-Count).
004840         MOVE ZERO TO OA-Emp-Dir-Rpt-Count (OA-Emp-Count).
004850         MOVE ZERO TO OA-Emp-Dir-Rpt-Sal-Tot (OA-Emp-Count).
004860         MOVE ZERO TO OA-Emp-Mgr-Levels (OA-Emp-Count).
004870         MOVE ZERO TO OA-Emp-Excess-Levels (OA-Emp-Count).
004880         MOVE SPACE TO OA-Emp-Sal-Issue (OA-Emp-Count).
004890**
004900**   REC STATUS / LOAD SEQ / EXTRACT DATE ARE THE AUDIT FURNITURE
004910**     DESCRIBED IN WSORGTAB - EVERY ENTRY LOADED THIS RUN IS
004920**     MARKED ACTIVE, NUMBERED IN LOAD ORDER, AND THE EXTRACT
004930**     DATE IS ZERO FILLED UNTIL PERSONNEL ADD IT TO THE LAYOUT.
004940**
004950         MOVE "A" TO OA-Emp-Rec-Status (OA-Emp-Count).
004960         MOVE OA-Emp-Count TO OA-Emp-Load-Seq (OA-Emp-Count).
004970         MOVE ZERO TO OA-Emp-Extract-Date (OA-Emp-Count).
004980**
004990**   UPSI-0 ON TRACES EVERY LOAD TO SYSOUT - DIAGNOSTIC USE ONLY,
005000**     LEAVE OFF FOR THE NORMAL OVERNIGHT RUN.
005010**
005020         IF OA-TRACE-SWITCH-ON
005030             DISPLAY "ORGAUDIT LOADED " OA-Emp-Id (OA-Emp-Count)
005040         END-IF.
005050**
005060* 
005070*****************************************************
005080**   CONVERT THE TRIMMED SALARY TEXT (WS-Trim-Result)*
005090**     TO A PACKED S9(07)V99 VALUE. NO DECIMAL POINT *
005100**     MEANS WHOLE POUNDS - DEC PART TAKEN AS ZERO.  *
005110*****************************************************
005120**
005130 AA140-Parse-Salary.
005140**
005150**   RESET THE VALID SWITCH AND THE DECIMAL POINT POSITION BEFORE
005160**     EVERY SALARY - THESE ARE SHARED WORK FIELDS, NOT PER-ENTRY,
005170**     SO THEY MUST NOT CARRY A VALUE FORWARD FROM THE LAST LINE.
005180**
005190         MOVE "N" TO OA-Sal-Valid-Switch.
005200         MOVE ZERO TO OA-Sal-Point-Pos.
005210**
005220**   A SALARY TEXT LONGER THAN 10 CHARACTERS (OR EMPTY) CANNOT BE
005230**     A VALID S9(07)V99 AMOUNT AND IS LEFT INVALID BELOW WITHOUT
005240**     EVEN LOOKING FOR A DECIMAL POINT.
005250**
005260         IF WS-Trim-Len > ZERO AND WS-Trim-Len NOT > 10
005270**
005280**       WALK THE TRIMMED TEXT ONE CHARACTER AT A TIME LOOKING
005290**         FOR A DECIMAL POINT - OA-Sal-Point-Pos STAYS ZERO IF
005300**         NONE IS FOUND, WHICH AA148 TREATS AS A WHOLE POUND
005310**         AMOUNT.
005320**
005330             PERFORM AA145-Find-Decimal-Point
005340                 VARYING OA-Scan-Idx FROM 1 BY 1
005350                 UNTIL OA-Scan-Idx > WS-Trim-Len
005360             PERFORM AA148-Build-Salary-Number THRU AA148-Exit
005370         END-IF.
005380**
005390**   SINGLE CHARACTER TEST, PERFORMED ONCE PER POSITION IN THE
005400**     TRIMMED SALARY TEXT - KEEPS GOING EVEN AFTER A MATCH IS
005410**     FOUND BUT THE LAST ONE FOUND WINS, WHICH IS CORRECT SINCE
005420**     A VALID AMOUNT CAN ONLY HAVE ONE DECIMAL POINT ANYWAY.
005430**
005440 AA145-Find-Decimal-Point.
005450         IF WS-Trim-Result (OA-Scan-Idx:1) = "."
005460             MOVE OA-Scan-Idx TO OA-Sal-Point-Pos
005470         END-IF.
005480**
005490**   SPLIT THE TEXT INTO WHOLE-POUND AND PENCE PORTIONS AND EDIT
005500**     EACH INTO OA-Sal-Int-Text / OA-Sal-Dec-Text (SEE THE
005510**     WORKING-STORAGE BANNER ABOVE OA-Salary-Parse-Area FOR WHY
005520**     THIS IS DONE VIA REDEFINES RATHER THAN FUNCTION NUMVAL).
005530**
005540 AA148-Build-Salary-Number.
005550         MOVE ZERO TO OA-Sal-Int-Text OA-Sal-Dec-Text.
005560**
005570**   NO DECIMAL POINT FOUND - THE WHOLE TRIMMED FIELD IS THE
005580**     INTEGER PART AND THE PENCE PART IS TAKEN AS ZERO.
005590**
005600         IF OA-Sal-Point-Pos = ZERO
005610             MOVE WS-Trim-Len TO OA-Sal-Int-Len
005620             MOVE ZERO TO OA-Sal-Dec-Len
005630         ELSE
005640**
005650**       DECIMAL POINT PRESENT - EVERYTHING BEFORE IT IS THE
005660**         INTEGER PART, EVERYTHING AFTER IT IS THE PENCE PART.
005670**
005680             COMPUTE OA-Sal-Int-Len = OA-Sal-Point-Pos - 1
005690             COMPUTE OA-Sal-Dec-Len = WS-Trim-Len - OA-Sal-Point-Pos
005700         END-IF.
005710**
005720**   THE AMOUNT IS ONLY ACCEPTED IF THE INTEGER PART FITS IN 7
005730**     DIGITS, IS WHOLLY NUMERIC, AND (WHEN A POINT WAS FOUND)
005740**     THE PENCE PART IS EXACTLY 2 DIGITS - ANYTHING ELSE FALLS
005750**     THROUGH TO AA148-EXIT STILL MARKED INVALID.
005760**
005770         IF OA-Sal-Int-Len > ZERO AND OA-Sal-Int-Len NOT > 7
005780            AND (OA-Sal-Point-Pos = ZERO OR OA-Sal-Dec-Len = 2)
005790            AND WS-Trim-Result (1:OA-Sal-Int-Len) IS OA-NUMERIC-CLASS
005800**
005810**       PENCE PART MUST BE 2 NUMERIC DIGITS IF PRESENT - A
005820**         TRAILING POINT WITH A NON-NUMERIC OR SHORT PENCE PART
005830**         (E.G. "1200." OR "1200.A") IS REJECTED HERE.
005840**
005850             IF OA-Sal-Dec-Len = 2
005860                 IF WS-Trim-Result (OA-Sal-Point-Pos + 1:2)
005870                             IS NOT OA-NUMERIC-CLASS
005880                     GO TO AA148-Exit
005890                 END-IF
005900             END-IF
005910**
005920**       RIGHT JUSTIFY THE INTEGER DIGITS INTO THE 7 BYTE ZONED
005930**         AREA SO THE REDEFINED PIC 9(07) READS BACK CORRECTLY
005940**         REGARDLESS OF HOW MANY DIGITS WERE ACTUALLY KEYED.
005950**
005960             COMPUTE OA-Sal-Int-Start = 8 - OA-Sal-Int-Len
005970             MOVE WS-Trim-Result (1:OA-Sal-Int-Len)
005980                 TO OA-Sal-Int-Text (OA-Sal-Int-Start:OA-Sal-Int-Len)
005990             IF OA-Sal-Dec-Len = 2
006000                 MOVE WS-Trim-Result (OA-Sal-Point-Pos + 1:2)
006010                     TO OA-Sal-Dec-Text
006020             END-IF
006030**
006040**       PENCE ARE HUNDREDTHS OF A POUND - DIVIDE BY 100 AND
006050**         ADD TO THE WHOLE POUND FIGURE, ROUNDED INTO THE
006060**         S9(07)V99 RESULT FIELD.
006070**
006080             COMPUTE OA-Sal-Parsed ROUNDED =
006090                     OA-Sal-Int-Num + (OA-Sal-Dec-Num / 100)
006100             MOVE "Y" TO OA-Sal-Valid-Switch
006110         END-IF.
006120 AA148-Exit.
006130         EXIT.
006140**
006150* 
006160*****************************************************
006170**   BUILD THE HIERARCHY - FOR EVERY EMPLOYEE WITH A *
006180**     MANAGER ID, FIND THE MANAGER'S ENTRY AND      *
006190**     ACCUMULATE THE DIRECT-REPORT FIGURES ON IT.   *
006200*****************************************************
006210**
006220 AA190-BUILD-HIERARCHY SECTION.
006230 AA190-Build-Hierarchy-Para.
006240**
006250**   ONE PASS OVER THE WHOLE TABLE - NOTE THE TABLE MUST ALREADY
006260**     BE COMPLETE (AA100 HAS FINISHED) BEFORE THIS RUNS, SINCE
006270**     A MANAGER CAN BE LOADED AFTER THEIR OWN DIRECT REPORTS IN
006280**     THE EXTRACT - THE LINKING CANNOT BE DONE DURING THE LOAD.
006290**
006300         PERFORM AA195-Link-One-Employee
006310             VARYING OA-Emp-Idx FROM 1 BY 1
006320             UNTIL OA-Emp-Idx > OA-Emp-Count
006330                OR WS-Run-Aborted.
006340 AA190-Exit.
006350         EXIT SECTION.
006360**
006370**   AN EMPLOYEE WITH A BLANK MANAGER ID IS THE CEO (OR SIMILAR
006380**     TOP OF TREE) AND IS LEFT UNLINKED - OA-Emp-Mgr-Index STAYS
006390**     ZERO, WHICH AA410 / AA415 USE AS THE WALK-UP STOP TEST.
006400**
006410 AA195-Link-One-Employee.
006420         IF OA-Emp-Mgr-Id (OA-Emp-Idx) NOT = SPACES
006430**
006440**       LINEAR SEARCH FOR THE MANAGER'S OWN TABLE ENTRY BY ID -
006450**         THE TABLE IS NOT KEPT IN ID SEQUENCE SO A SEARCH ALL
006460**         IS NOT AVAILABLE, AND AT 9999 ENTRIES MAX A SEQUENTIAL
006470**         WALK IS CHEAP ENOUGH FOR AN OVERNIGHT BATCH RUN.
006480**
006490             MOVE ZERO TO OA-Walk-Index
006500             PERFORM AA196-Find-Employee-By-Id
006510                 VARYING OA-Emp-Idx-2 FROM 1 BY 1
006520                 UNTIL OA-Emp-Idx-2 > OA-Emp-Count
006530                    OR OA-Walk-Index > ZERO
006540**
006550**       OA-Walk-Index STILL ZERO MEANS NO ENTRY ON THE TABLE
006560**         MATCHED THE MANAGER ID QUOTED ON THIS EMPLOYEE'S LINE -
006570**         A DATA PROBLEM ON THE EXTRACT. OA004 NAMES BOTH IDS SO
006580**         PERSONNEL CAN TRACE IT TO THE SOURCE RECORD, THEN THE
006590**         RUN IS ABORTED (SEE THE 14/07/2001 CHANGE NOTE).
006600**
006610             IF OA-Walk-Index = ZERO
006620                 MOVE OA-Emp-Mgr-Id (OA-Emp-Idx) TO WS-Msg-Id-1
006630                 MOVE OA-Emp-Id (OA-Emp-Idx) TO WS-Msg-Id-2
006640                 STRING OA004               DELIMITED BY SIZE
006650                        WS-Msg-Id-1         DELIMITED BY SPACE
006660                        " for employee "    DELIMITED BY SIZE
006670                        WS-Msg-Id-2         DELIMITED BY SPACE
006680                   INTO WS-Msg-Text
006690                 MOVE "Y" TO WS-Abort-Switch
006700             ELSE
006710**
006720**           LINK THIS EMPLOYEE TO THE MANAGER'S TABLE SLOT AND
006730**             ACCUMULATE THE DIRECT-REPORT COUNT AND SALARY
006740**             TOTAL ON THE MANAGER'S ENTRY - AA310 DIVIDES THESE
006750**             BACK OUT LATER TO GET THE TEAM AVERAGE PAY.
006760**
006770                 MOVE OA-Walk-Index TO OA-Emp-Mgr-Index (OA-Emp-Idx)
006780                 ADD 1 TO OA-Emp-Dir-Rpt-Count (OA-Walk-Index)
006790                 ADD OA-Emp-Salary (OA-Emp-Idx)
006800                     TO OA-Emp-Dir-Rpt-Sal-Tot (OA-Walk-Index)
006810             END-IF
006820         END-IF.
006830**
006840**   SINGLE COMPARISON, PERFORMED ONCE PER TABLE ENTRY UNTIL A
006850**     MATCH IS FOUND OR THE TABLE IS EXHAUSTED.
006860**
006870 AA196-Find-Employee-By-Id.
006880         IF OA-Emp-Id (OA-Emp-Idx-2) = OA-Emp-Mgr-Id (OA-Emp-Idx)
006890             MOVE OA-Emp-Idx-2 TO OA-Walk-Index
006900         END-IF.
006910**
006920* 
006930*****************************************************
006940**   SALARY COMPLIANCE - MANAGERS ONLY (AT LEAST 1   *
006950**     DIRECT REPORT). BAND IS 1.20 TO 1.50 TIMES    *
006960**     THE AVERAGE SALARY OF THEIR DIRECT REPORTS.   *
006970*****************************************************
006980**
006990 AA300-ANALYSE-SALARIES SECTION.
007000 AA300-Analyse-Salaries-Para.
007010**
007020**   ONE PASS OVER THE WHOLE TABLE - NON-MANAGERS (DIR RPT COUNT
007030**     STILL ZERO FROM AA130) FALL STRAIGHT THROUGH AA310 WITH
007040**     NO BAND TEST APPLIED, SINCE THE RULE ONLY COVERS STAFF
007050**     WHO HAVE AT LEAST ONE DIRECT REPORT.
007060**
007070         PERFORM AA310-Analyse-One-Manager
007080             VARYING OA-Emp-Idx FROM 1 BY 1
007090             UNTIL OA-Emp-Idx > OA-Emp-Count.
007100 AA300-Exit.
007110         EXIT SECTION.
007120**
007130**   TESTS ONE EMPLOYEE'S OWN SALARY AGAINST THE 1.20 TO 1.50
007140**     BAND BUILT FROM THEIR OWN DIRECT REPORTS' AVERAGE PAY -
007150**     SEE THE 21/06/1989 CHANGE NOTE FOR WHERE THE BAND WIDTH
007160**     CAME FROM AND WSORGEXC FOR THE EXCEPTION RECORD THIS
007170**     POPULATES FOR THE REPORT.
007180**
007190 AA310-Analyse-One-Manager.
007200         MOVE SPACE TO OA-Emp-Sal-Issue (OA-Emp-Idx).
007210         IF OA-Emp-Dir-Rpt-Count (OA-Emp-Idx) > ZERO
007220**
007230**       AVERAGE PAY OF THIS MANAGER'S DIRECT TEAM, ROUNDED TO
007240**         THE NEAREST PENNY - THE MIN / MAX BAND IS THEN BUILT
007250**         OFF THIS FIGURE, NOT OFF THE RAW TOTAL.
007260**
007270             COMPUTE OA-Avg-Salary ROUNDED =
007280                     OA-Emp-Dir-Rpt-Sal-Tot (OA-Emp-Idx) /
007290                     OA-Emp-Dir-Rpt-Count (OA-Emp-Idx)
007300**
007310**       THE ALLOWED BAND - 1.20 TIMES TEAM AVERAGE AT THE LOW
007320**         END, 1.50 TIMES AT THE HIGH END. BOTH ROUNDED SO THE
007330**         COMPARISON BELOW AND THE PRINTED BOUND MATCH EXACTLY.
007340**
007350             COMPUTE OA-Min-Salary ROUNDED = OA-Avg-Salary * 1.20
007360             COMPUTE OA-Max-Salary ROUNDED = OA-Avg-Salary * 1.50
007370**
007380**       UNDERPAID - BELOW THE 1.20 FLOOR. RECORD THE BOUND THE
007390**         MANAGER SHOULD BE AT AND THE SHORTFALL FOR THE REPORT.
007400**
007410             IF OA-Emp-Salary (OA-Emp-Idx) < OA-Min-Salary
007420                 MOVE "U" TO OA-Emp-Sal-Issue (OA-Emp-Idx)
007430                 MOVE OA-Min-Salary TO OA-Emp-Sal-Bound (OA-Emp-Idx)
007440                 COMPUTE OA-Emp-Sal-Diff (OA-Emp-Idx) ROUNDED =
007450                         OA-Min-Salary - OA-Emp-Salary (OA-Emp-Idx)
007460             ELSE
007470**
007480**           OVERPAID - ABOVE THE 1.50 CEILING. SAME TREATMENT,
007490**             MIRROR IMAGE OF THE UNDERPAID TEST ABOVE - A
007500**             MANAGER INSIDE THE BAND LEAVES OA-Emp-Sal-Issue
007510**             AT SPACE, WHICH AA520 / AA522 TREAT AS COMPLIANT.
007520**
007530                 IF OA-Emp-Salary (OA-Emp-Idx) > OA-Max-Salary
007540                     MOVE "O" TO OA-Emp-Sal-Issue (OA-Emp-Idx)
007550                     MOVE OA-Max-Salary TO OA-Emp-Sal-Bound (OA-Emp-Idx)
007560                     COMPUTE OA-Emp-Sal-Diff (OA-Emp-Idx) ROUNDED =
007570                             OA-Emp-Salary (OA-Emp-Idx) - OA-Max-Salary
007580                 END-IF
007590             END-IF
007600         END-IF.
007610**
007620* 
007630*****************************************************
007640**   REPORTING LINE LENGTH - WALK THE MANAGER CHAIN  *
007650**     FROM EACH EMPLOYEE UP TO THE CEO (BLANK MGR   *
007660**     ID), COUNTING THE LINKS FOLLOWED.             *
007670*****************************************************
007680**
007690 AA400-ANALYSE-REP-LINES SECTION.
007700 AA400-Analyse-Rep-Lines-Para.
007710**
007720**   REQUIRES AA190 TO HAVE ALREADY LINKED EVERY EMPLOYEE TO
007730**     THEIR MANAGER'S TABLE SLOT - THE WALK PERFORMED BELOW
007740**     FOLLOWS THOSE LINKS, IT DOES NOT RE-SEARCH BY ID.
007750**
007760         PERFORM AA410-Analyse-One-Employee
007770             VARYING OA-Emp-Idx FROM 1 BY 1
007780             UNTIL OA-Emp-Idx > OA-Emp-Count.
007790 AA400-Exit.
007800         EXIT SECTION.
007810**
007820**   COUNTS HOW MANY MANAGERS SIT ABOVE THIS ONE EMPLOYEE, UP TO
007830**     THE CEO, AND WORKS OUT HOW FAR OVER THE 4 LEVEL LIMIT (IF
007840**     AT ALL) THE EMPLOYEE IS - SEE THE 17/04/1992 CHANGE NOTE
007850**     FOR WHERE THE LIMIT OF 4 CAME FROM.
007860**
007870 AA410-Analyse-One-Employee.
007880**
007890**       OA-Emp-Levels-Combo IS THE 4-DIGIT COMP REDEFINES OVER
007900**         OA-Emp-Mgr-Levels / OA-Emp-Excess-Levels IN WSORGTAB -
007910**         ONE MOVE ZEROES BOTH 2-DIGIT COUNTERS TOGETHER INSTEAD
007920**         OF TWO SEPARATE MOVE STATEMENTS.
007930**
007940         MOVE ZERO TO OA-Emp-Levels-Combo (OA-Emp-Idx).
007950         MOVE OA-Emp-Idx TO OA-Walk-Index.
007960**
007970**       WALK UPWARD ONE LINK AT A TIME UNTIL THE TOP OF THE
007980**         TREE IS REACHED - OA-Emp-Mgr-Index OF ZERO MARKS THE
007990**         CEO (OR WHOEVER HAS NO MANAGER ON THE EXTRACT).
008000**
008010         PERFORM AA415-Follow-Link-Up
008020             UNTIL OA-Emp-Mgr-Index (OA-Walk-Index) = ZERO.
008030**
008040**       ANYTHING AT 4 LEVELS OR BELOW HAS NO EXCESS, AND THE
008050**         COMBO RESET ABOVE ALREADY LEFT OA-Emp-Excess-Levels AT
008060**         ZERO FOR THAT CASE - ONLY THE OVER-LIMIT CASE NEEDS
008070**         SETTING HERE, FOR AA544/AA546 TO PRINT LATER.
008080**
008090         IF OA-Emp-Mgr-Levels (OA-Emp-Idx) > 4
008100             COMPUTE OA-Emp-Excess-Levels (OA-Emp-Idx) =
008110                     OA-Emp-Mgr-Levels (OA-Emp-Idx) - 4
008120         END-IF.
008130**
008140**   ONE STEP OF THE WALK - COUNT THE LINK AND MOVE THE WALK
008150**     POINTER UP TO THE NEXT MANAGER'S OWN TABLE SLOT.
008160**
008170 AA415-Follow-Link-Up.
008180         ADD 1 TO OA-Emp-Mgr-Levels (OA-Emp-Idx).
008190         MOVE OA-Emp-Mgr-Index (OA-Walk-Index) TO OA-Walk-Index.
008200**
008210* 
008220*****************************************************
008230**   PRINT THE AUDIT REPORT - SALARY COMPLIANCE      *
008240**     SECTION FOLLOWED BY REPORTING LINE SECTION.   *
008250*****************************************************
008260**
008270 AA500-PRINT-REPORT SECTION.
008280 AA500-Print-Report-Para.
008290**
008300**   RUNS ONCE, AFTER BOTH ANALYSIS SECTIONS HAVE FINISHED - THE
008310**     REPORT IS WRITTEN TOP TO BOTTOM IN ONE PASS, HEADER THEN
008320**     SALARY SECTION THEN REPORTING LINE SECTION THEN TRAILER,
008330**     THERE IS NO PAGE BREAK LOGIC AS THE REPORT IS SHORT.
008340**
008350         PERFORM AA510-Print-Report-Header.
008360         PERFORM AA520-Print-Salary-Section.
008370         PERFORM AA540-Print-Repline-Section.
008380         PERFORM AA560-Print-Report-Trailer.
008390 AA500-Exit.
008400         EXIT SECTION.
008410**
008420**   FIXED TITLE BLOCK - BUILT LINE BY LINE INTO WS-Line-Buffer
008430**     AND WRITTEN VIA ZZ800 SO EVERY LINE ON THE REPORT PICKS UP
008440**     THE SAME CARRIAGE CONTROL HANDLING.
008450**
008460 AA510-Print-Report-Header.
008470         MOVE "========================================"
008480             TO WS-Line-Buffer.
008490         PERFORM ZZ800-Write-Buffer.
008500         MOVE "ORGANIZATIONAL STRUCTURE ANALYSIS REPORT"
008510             TO WS-Line-Buffer.
008520         PERFORM ZZ800-Write-Buffer.
008530         MOVE "========================================"
008540             TO WS-Line-Buffer.
008550         PERFORM ZZ800-Write-Buffer.
008560         MOVE SPACES TO WS-Line-Buffer.
008570         PERFORM ZZ800-Write-Buffer.
008580         MOVE "SALARY COMPLIANCE ANALYSIS" TO WS-Line-Buffer.
008590         PERFORM ZZ800-Write-Buffer.
008600         MOVE "------------------------------------------"
008610             TO WS-Line-Buffer.
008620         PERFORM ZZ800-Write-Buffer.
008630**
008640**   COUNT THE TWO EXCEPTION TYPES FIRST SO THE SECTION CAN
008650**     PRINT A SINGLE "ALL CLEAR" LINE WHEN NEITHER OCCURS,
008660**     RATHER THAN TWO EMPTY SUB-HEADINGS.
008670**
008680 AA520-Print-Salary-Section.
008690         MOVE ZERO TO OA-Und-Count.
008700         MOVE ZERO TO OA-Ovr-Count.
008710         PERFORM AA522-Count-Salary-Exceptions
008720             VARYING OA-Emp-Idx FROM 1 BY 1
008730             UNTIL OA-Emp-Idx > OA-Emp-Count.
008740         IF OA-Und-Count = ZERO AND OA-Ovr-Count = ZERO
008750             MOVE "All managers' salaries are within acceptable range."
008760                  TO WS-Line-Buffer
008770             PERFORM ZZ800-Write-Buffer
008780         ELSE
008790**
008800**       UNDERPAID SUB-SECTION - ONLY PRINTED WHEN AT LEAST ONE
008810**         MANAGER FAILED THE LOW SIDE OF THE BAND.
008820**
008830             IF OA-Und-Count > ZERO
008840                 MOVE "Managers earning LESS than they should:"
008850                      TO WS-Line-Buffer
008860                 PERFORM ZZ800-Write-Buffer
008870                 PERFORM AA524-Print-Underpaid
008880                     VARYING OA-Emp-Idx FROM 1 BY 1
008890                     UNTIL OA-Emp-Idx > OA-Emp-Count
008900             END-IF
008910**
008920**       OVERPAID SUB-SECTION - SAME TREATMENT FOR THE HIGH SIDE
008930**         OF THE BAND. BOTH SUB-SECTIONS CAN APPEAR TOGETHER.
008940**
008950             IF OA-Ovr-Count > ZERO
008960                 MOVE "Managers earning MORE than they should:"
008970                      TO WS-Line-Buffer
008980                 PERFORM ZZ800-Write-Buffer
008990                 PERFORM AA526-Print-Overpaid
009000                     VARYING OA-Emp-Idx FROM 1 BY 1
009010                     UNTIL OA-Emp-Idx > OA-Emp-Count
009020             END-IF
009030         END-IF.
009040**
009050**   OA-Emp-Sal-Underpaid / OA-Emp-Sal-Overpaid ARE THE 88-LEVELS
009060**     OVER OA-Emp-Sal-Issue SET BY AA310 - COMPLIANT ENTRIES
009070**     (SPACE) MATCH NEITHER AND SO ARE NOT COUNTED HERE.
009080**
009090 AA522-Count-Salary-Exceptions.
009100         IF OA-Emp-Sal-Underpaid (OA-Emp-Idx)
009110             ADD 1 TO OA-Und-Count
009120         END-IF.
009130         IF OA-Emp-Sal-Overpaid (OA-Emp-Idx)
009140             ADD 1 TO OA-Ovr-Count
009150         END-IF.
009160**
009170**   PRINTS ONE BULLET BLOCK PER UNDERPAID MANAGER - NAME, THEIR
009180**     CURRENT SALARY, THE FLOOR THEY SHOULD BE AT, AND THE
009190**     SHORTFALL, EACH EDITED THROUGH WS-Rpt-Amount-Edit AND
009200**     TRIMMED SO THE DOLLAR SIGN SITS HARD AGAINST THE FIGURE.
009210**
009220 AA524-Print-Underpaid.
009230         IF OA-Emp-Sal-Underpaid (OA-Emp-Idx)
009240**
009250**       LOAD THE EXCEPTION FIGURES AND BUILD THE NAME BULLET.
009260**
009270             PERFORM AA530-Load-Salary-Exception
009280             MOVE SPACES TO WS-Line-Buffer
009290             STRING "- "            DELIMITED BY SIZE
009300                    OA-SalX-Mgr-Name DELIMITED BY SIZE
009310               INTO WS-Line-Buffer
009320             PERFORM ZZ800-Write-Buffer
009330**
009340**       CURRENT SALARY LINE - EDIT TO Z,ZZZ,ZZ9.99 THEN TRIM SO
009350**         THE DOLLAR SIGN PREFIX BUTTS UP AGAINST THE FIRST
009360**         SIGNIFICANT DIGIT WITH NO GAP.
009370**
009380             MOVE OA-SalX-Cur-Salary TO WS-Rpt-Amount-Edit
009390             MOVE WS-Rpt-Amount-Edit TO WS-Trim-Work
009400             PERFORM ZZ910-Trim-Generic
009410             MOVE SPACES TO WS-Line-Buffer
009420             STRING "  Current salary: $"   DELIMITED BY SIZE
009430                    WS-Trim-Result          DELIMITED BY SIZE
009440               INTO WS-Line-Buffer
009450             PERFORM ZZ800-Write-Buffer
009460**
009470**       FLOOR OF THE BAND - OA-SalX-Bound-Salary WAS SET TO
009480**         OA-Min-Salary BY AA310 FOR AN UNDERPAID ENTRY.
009490**
009500             MOVE OA-SalX-Bound-Salary TO WS-Rpt-Amount-Edit
009510             MOVE WS-Rpt-Amount-Edit TO WS-Trim-Work
009520             PERFORM ZZ910-Trim-Generic
009530             MOVE SPACES TO WS-Line-Buffer
009540             STRING "  Should earn at least: $" DELIMITED BY SIZE
009550                    WS-Trim-Result              DELIMITED BY SIZE
009560               INTO WS-Line-Buffer
009570             PERFORM ZZ800-Write-Buffer
009580**
009590**       SHORTFALL - OA-SalX-Difference IS THE FLOOR MINUS THE
009600**         ACTUAL SALARY, ALREADY ROUNDED BY AA310.
009610**
009620             MOVE OA-SalX-Difference TO WS-Rpt-Amount-Edit
009630             MOVE WS-Rpt-Amount-Edit TO WS-Trim-Work
009640             PERFORM ZZ910-Trim-Generic
009650             MOVE SPACES TO WS-Line-Buffer
009660             STRING "  Underpaid by: $" DELIMITED BY SIZE
009670                    WS-Trim-Result      DELIMITED BY SIZE
009680               INTO WS-Line-Buffer
009690             PERFORM ZZ800-Write-Buffer
009700**
009710**       BLANK LINE TO SEPARATE THIS BULLET FROM THE NEXT ONE.
009720**
009730             MOVE SPACES TO WS-Line-Buffer
009740             PERFORM ZZ800-Write-Buffer
009750         END-IF.
009760**
009770**   MIRROR OF AA524 FOR THE OVERPAID CASE - "AT MOST" / "OVERPAID
009780**     BY" WORDING INSTEAD OF "AT LEAST" / "UNDERPAID BY", OTHERWISE
009790**     THE SAME EDIT AND TRIM SEQUENCE THREE TIMES OVER.
009800**
009810 AA526-Print-Overpaid.
009820         IF OA-Emp-Sal-Overpaid (OA-Emp-Idx)
009830**
009840**       LOAD THE EXCEPTION FIGURES AND BUILD THE NAME BULLET.
009850**
009860             PERFORM AA530-Load-Salary-Exception
009870             MOVE SPACES TO WS-Line-Buffer
009880             STRING "- "            DELIMITED BY SIZE
009890                    OA-SalX-Mgr-Name DELIMITED BY SIZE
009900               INTO WS-Line-Buffer
009910             PERFORM ZZ800-Write-Buffer
009920**
009930**       CURRENT SALARY LINE - SAME EDIT/TRIM AS AA524.
009940**
009950             MOVE OA-SalX-Cur-Salary TO WS-Rpt-Amount-Edit
009960             MOVE WS-Rpt-Amount-Edit TO WS-Trim-Work
009970             PERFORM ZZ910-Trim-Generic
009980             MOVE SPACES TO WS-Line-Buffer
009990             STRING "  Current salary: $"   DELIMITED BY SIZE
010000                    WS-Trim-Result          DELIMITED BY SIZE
010010               INTO WS-Line-Buffer
010020             PERFORM ZZ800-Write-Buffer
010030**
010040**       CEILING OF THE BAND - OA-SalX-Bound-Salary WAS SET TO
010050**         OA-Max-Salary BY AA310 FOR AN OVERPAID ENTRY.
010060**
010070             MOVE OA-SalX-Bound-Salary TO WS-Rpt-Amount-Edit
010080             MOVE WS-Rpt-Amount-Edit TO WS-Trim-Work
010090             PERFORM ZZ910-Trim-Generic
010100             MOVE SPACES TO WS-Line-Buffer
010110             STRING "  Should earn at most: $" DELIMITED BY SIZE
010120                    WS-Trim-Result             DELIMITED BY SIZE
010130               INTO WS-Line-Buffer
010140             PERFORM ZZ800-Write-Buffer
010150**
010160**       EXCESS - OA-SalX-Difference IS THE ACTUAL SALARY MINUS
010170**         THE CEILING, ALREADY ROUNDED BY AA310.
010180**
010190             MOVE OA-SalX-Difference TO WS-Rpt-Amount-Edit
010200             MOVE WS-Rpt-Amount-Edit TO WS-Trim-Work
010210             PERFORM ZZ910-Trim-Generic
010220             MOVE SPACES TO WS-Line-Buffer
010230             STRING "  Overpaid by: $" DELIMITED BY SIZE
010240                    WS-Trim-Result     DELIMITED BY SIZE
010250               INTO WS-Line-Buffer
010260             PERFORM ZZ800-Write-Buffer
010270**
010280**       BLANK LINE TO SEPARATE THIS BULLET FROM THE NEXT ONE.
010290**
010300             MOVE SPACES TO WS-Line-Buffer
010310             PERFORM ZZ800-Write-Buffer
010320         END-IF.
010330**
010340**   COPIES THE FIGURES FOR ONE MANAGER OFF THE MAIN TABLE INTO
010350**     WSORGEXC'S OA-Salary-Exception - THE SAME EXCEPTION AREA
010360**     IS REUSED BY AA524 AND AA526 IN TURN, ONE MANAGER AT A
010370**     TIME, RATHER THAN BUILDING A SEPARATE EXCEPTION TABLE.
010380**
010390 AA530-Load-Salary-Exception.
010400         MOVE OA-Emp-First-Name (OA-Emp-Idx) TO WS-Name-First.
010410         MOVE OA-Emp-Last-Name (OA-Emp-Idx)  TO WS-Name-Last.
010420         PERFORM ZZ925-Build-Full-Name.
010430         MOVE WS-Name-Full                   TO OA-SalX-Mgr-Name.
010440         MOVE OA-Emp-Salary (OA-Emp-Idx)     TO OA-SalX-Cur-Salary.
010450         MOVE OA-Emp-Sal-Bound (OA-Emp-Idx)  TO OA-SalX-Bound-Salary.
010460         MOVE OA-Emp-Sal-Diff (OA-Emp-Idx)   TO OA-SalX-Difference.
010470         MOVE OA-Emp-Sal-Issue (OA-Emp-Idx)  TO OA-SalX-Issue-Type.
010480**
010490* 
010500**   SECOND HALF OF THE REPORT - SAME COUNT-THEN-PRINT SHAPE AS
010510**     AA520, BUT THE "ALL CLEAR" TEXT HERE IS SPLIT ACROSS TWO
010520**     WORKING-STORAGE LITERALS (WS-Msg-No-Rl-Part1 / Part2) SO IT
010530**     CAN BE EDITED IN ONE PLACE WITHOUT TOUCHING THIS PARAGRAPH.
010540**
010550 AA540-Print-Repline-Section.
010560         MOVE SPACES TO WS-Line-Buffer.
010570         PERFORM ZZ800-Write-Buffer.
010580         MOVE "REPORTING LINE ANALYSIS" TO WS-Line-Buffer.
010590         PERFORM ZZ800-Write-Buffer.
010600         MOVE "------------------------------------------"
010610             TO WS-Line-Buffer.
010620         PERFORM ZZ800-Write-Buffer.
010630         MOVE ZERO TO OA-Rl-Count.
010640         PERFORM AA542-Count-Repline-Exceptions
010650             VARYING OA-Emp-Idx FROM 1 BY 1
010660             UNTIL OA-Emp-Idx > OA-Emp-Count.
010670**
010680**   NO EXCESS-LEVEL EMPLOYEES FOUND - PRINT THE FIXED "ALL
010690**     ACCEPTABLE" LINE BUILT FROM THE TWO HALVES MOVED INTO THE
010700**     REDEFINED WS-Line-Buffer-Halves SO THE WORDING AND THE
010710**     "(<= 4 managers)" QUALIFIER SIT ON ONE PRINT LINE.
010720**
010730         IF OA-Rl-Count = ZERO
010740             MOVE SPACES TO WS-Line-Buffer
010750             MOVE WS-Msg-No-Rl-Part1 TO WS-Line-Buffer-1st
010760             MOVE WS-Msg-No-Rl-Part2 TO WS-Line-Buffer-2nd
010770             PERFORM ZZ800-Write-Buffer
010780         ELSE
010790             MOVE "Employees with reporting lines that are TOO LONG:"
010800                  TO WS-Line-Buffer
010810             PERFORM ZZ800-Write-Buffer
010820             PERFORM AA544-Print-Repline-Exception
010830                 VARYING OA-Emp-Idx FROM 1 BY 1
010840                 UNTIL OA-Emp-Idx > OA-Emp-Count
010850         END-IF.
010860**
010870**   OA-Emp-Excess-Levels WAS SET BY AA410 - ZERO MEANS THE
010880**     EMPLOYEE IS AT OR BELOW THE 4 LEVEL LIMIT.
010890**
010900 AA542-Count-Repline-Exceptions.
010910         IF OA-Emp-Excess-Levels (OA-Emp-Idx) > ZERO
010920             ADD 1 TO OA-Rl-Count
010930         END-IF.
010940**
010950**   PRINTS ONE BULLET BLOCK PER OVER-LIMIT EMPLOYEE - FULL NAME
010960**     (VIA ZZ925), THE NUMBER OF MANAGERS ABOVE THEM, AND HOW
010970**     MANY LEVELS OVER THE LIMIT OF 4 THAT NUMBER IS.
010980**
010990 AA544-Print-Repline-Exception.
011000         IF OA-Emp-Excess-Levels (OA-Emp-Idx) > ZERO
011010**
011020**       BUILD THE NAME BULLET - ZZ925 PUTS EXACTLY ONE SPACE
011030**         BETWEEN FIRST AND LAST NAME, SEE ITS OWN HEADER - THEN
011040**         AA546 COPIES THE BUILT NAME AND THE TWO LEVEL COUNTS
011050**         OFF THE MAIN TABLE INTO WSORGEXC'S OA-Repline-Exception,
011060**         THE SAME STAGING-AREA PATTERN AA530 USES ON THE SALARY
011070**         SIDE, SO THE STRING/MOVE STATEMENTS BELOW PRINT FROM
011080**         THE STAGING FIELDS RATHER THAN THE TABLE DIRECTLY.
011090**
011100             MOVE OA-Emp-First-Name (OA-Emp-Idx) TO WS-Name-First
011110             MOVE OA-Emp-Last-Name (OA-Emp-Idx)  TO WS-Name-Last
011120             PERFORM ZZ925-Build-Full-Name
011130             PERFORM AA546-Load-Repline-Exception
011140             MOVE SPACES TO WS-Line-Buffer
011150             STRING "- "            DELIMITED BY SIZE
011160                    OA-RlX-Emp-Name DELIMITED BY SIZE
011170               INTO WS-Line-Buffer
011180             PERFORM ZZ800-Write-Buffer
011190**
011200**       NUMBER OF MANAGERS ABOVE THIS EMPLOYEE - EDIT THE STAGED
011210**         OA-RlX-Mgr-Levels THROUGH WS-Rpt-Levels-Edit AND TRIM
011220**         IT THE SAME WAY AS EVERY OTHER FIGURE ON THIS REPORT.
011230**
011240             MOVE OA-RlX-Mgr-Levels TO WS-Rpt-Levels-Edit
011250             MOVE WS-Rpt-Levels-Edit TO WS-Trim-Work
011260             PERFORM ZZ910-Trim-Generic
011270             MOVE SPACES TO WS-Line-Buffer
011280             STRING "  Number of managers: " DELIMITED BY SIZE
011290                    WS-Trim-Result           DELIMITED BY SIZE
011300               INTO WS-Line-Buffer
011310             PERFORM ZZ800-Write-Buffer
011320**
011330**       HOW MANY LEVELS OVER THE LIMIT OF 4 - STAGED IN
011340**         OA-RlX-Excess-Levels BY AA546 - "LEVEL(S)" STAYS THE
011350**         SAME WORD WHETHER THE EXCESS IS 1 OR MORE, THE SHOP
011360**         HAS NEVER BOTHERED WITH SINGULAR/PLURAL ON THIS LINE.
011370**
011380             MOVE OA-RlX-Excess-Levels TO WS-Rpt-Levels-Edit
011390             MOVE WS-Rpt-Levels-Edit TO WS-Trim-Work
011400             PERFORM ZZ910-Trim-Generic
011410             MOVE SPACES TO WS-Line-Buffer
011420             STRING "  Exceeds limit by: " DELIMITED BY SIZE
011430                    WS-Trim-Result         DELIMITED BY SPACE
011440                    " level(s)"            DELIMITED BY SIZE
011450               INTO WS-Line-Buffer
011460             PERFORM ZZ800-Write-Buffer
011470**
011480**       BLANK LINE TO SEPARATE THIS BULLET FROM THE NEXT ONE.
011490**
011500             MOVE SPACES TO WS-Line-Buffer
011510             PERFORM ZZ800-Write-Buffer
011520         END-IF.
011530**
011540**   COPIES THE FIGURES FOR ONE OVER-LIMIT EMPLOYEE OFF THE MAIN
011550**     TABLE INTO WSORGEXC'S OA-Repline-Exception - MIRRORS
011560**     AA530 ON THE SALARY SIDE, THE SAME EXCEPTION AREA IS
011570**     REUSED ONE EMPLOYEE AT A TIME RATHER THAN BUILDING A
011580**     SEPARATE EXCEPTION TABLE.
011590**
011600 AA546-Load-Repline-Exception.
011610         MOVE WS-Name-Full                      TO OA-RlX-Emp-Name.
011620         MOVE OA-Emp-Mgr-Levels (OA-Emp-Idx)    TO OA-RlX-Mgr-Levels.
011630         MOVE OA-Emp-Excess-Levels (OA-Emp-Idx) TO OA-RlX-Excess-Levels.
011640**
011650**   FIXED CLOSING BLOCK - MIRRORS AA510'S FIXED OPENING BLOCK SO
011660**     THE REPORT HAS A CLEAR, UNAMBIGUOUS END WHEN IT IS PRINTED
011670**     OR VIEWED ON SCREEN.
011680**
011690 AA560-Print-Report-Trailer.
011700         MOVE SPACES TO WS-Line-Buffer.
011710         PERFORM ZZ800-Write-Buffer.
011720         MOVE "========================================"
011730             TO WS-Line-Buffer.
011740         PERFORM ZZ800-Write-Buffer.
011750         MOVE "END OF REPORT" TO WS-Line-Buffer.
011760         PERFORM ZZ800-Write-Buffer.
011770         MOVE "========================================"
011780             TO WS-Line-Buffer.
011790         PERFORM ZZ800-Write-Buffer.
011800**
011810* 
011820**   COMMON CLOSE, CALLED FROM THE NORMAL END OF RUN AND FROM
011830**     BOTH THE ABORT AND NO-DATA ROUTES BELOW - FILES ARE ALWAYS
011840**     LEFT CLOSED, WHATEVER WAY THE RUN FINISHES.
011850**
011860 AA800-CLOSE-FILES SECTION.
011870 AA800-Close-Files-Para.
011880         CLOSE OA-Employee-File
011890               OA-Report-File.
011900 AA800-Exit.
011910         EXIT SECTION.
011920**
011930**   COMMON ABORT ROUTE - REACHED BY GO TO FROM ANY VALIDATION
011940**     FAILURE IN AA010 / AA110 / AA130 / AA195. WS-Msg-Text WAS
011950**     ALREADY BUILT BY THE PARAGRAPH THAT DETECTED THE PROBLEM -
011960**     THIS PARAGRAPH ONLY DISPLAYS IT AND SETS THE RETURN CODE.
011970**
011980 AA900-ABORT-RUN SECTION.
011990 AA900-Abort-Run-Para.
012000         DISPLAY Prog-Name " ABORTING".
012010         DISPLAY WS-Msg-Text.
012020         PERFORM AA800-Close-Files.
012030**
012040**   RETURN CODE 16 IS THE SHOP'S STANDARD "ABNORMAL END, OPERATOR
012050**     ACTION REQUIRED" CODE - THE OVERNIGHT SCHEDULER STOPS THE
012060**     REST OF THE PERSONNEL SUITE WHEN IT SEES THIS CODE.
012070**
012080         MOVE 16 TO RETURN-CODE.
012090         STOP RUN.
012100 AA900-Exit.
012110         EXIT SECTION.
012120**
012130**   NOT AN ERROR - AN EXTRACT WITH NO DATA LINES IS A LEGITIMATE
012140**     (IF UNUSUAL) RESULT, FOR EXAMPLE ON A PUBLIC HOLIDAY RUN -
012150**     RETURN CODE ZERO SO THE SCHEDULER CONTINUES NORMALLY.
012160**
012170 AA950-NO-DATA-RUN SECTION.
012180 AA950-No-Data-Run-Para.
012190         DISPLAY Prog-Name " - No employee data found".
012200         PERFORM AA800-Close-Files.
012210         MOVE ZERO TO RETURN-CODE.
012220         STOP RUN.
012230 AA950-Exit.
012240         EXIT SECTION.
012250**
012260* 
012270*****************************************************
012280**   GENERAL PURPOSE PARAGRAPHS - ALL PROGRAM WIDE.  *
012290*****************************************************
012300**
012310**   SINGLE SPACE BEFORE EVERY LINE OF THIS REPORT - NO DOUBLE
012320**     SPACING OR PAGE THROWS ARE USED, SO OA-Print-Ctl IS ALWAYS
012330**     SET THE SAME WAY. KEPT AS A SEPARATE MOVE RATHER THAN A
012340**     VALUE CLAUSE ALONE SO A FUTURE CHANGE (E.G. A PAGE THROW
012350**     BEFORE THE TRAILER) ONLY TOUCHES THIS ONE PARAGRAPH.
012360**
012370 ZZ800-WRITE-BUFFER SECTION.
012380 ZZ800-Write-Buffer-Para.
012390         MOVE SPACE TO OA-Print-Ctl.
012400         MOVE WS-Line-Buffer TO OA-Print-Text.
012410         WRITE OA-Print-Line.
012420 ZZ800-Exit.
012430         EXIT SECTION.
012440**
012450**   TRIMS LEADING AND TRAILING SPACES OFF WS-Trim-Work
012460**     (20 BYTES) INTO WS-Trim-Result, SPACE FILLED.
012470**     WS-Trim-Len COMES BACK ZERO IF THE FIELD WAS
012480**     ALL SPACES.
012490**
012500 ZZ910-TRIM-GENERIC SECTION.
012510 ZZ910-Trim-Generic-Para.
012520         MOVE ZERO TO WS-Trim-Idx.
012530         MOVE ZERO TO WS-Trim-Len.
012540**
012550**   SCAN FORWARD FOR THE FIRST NON-SPACE CHARACTER - STOPS AS
012560**     SOON AS ONE IS FOUND OR THE 20 BYTE FIELD IS EXHAUSTED.
012570**
012580         PERFORM ZZ911-Find-First-Nonspace
012590             VARYING OA-Scan-Idx FROM 1 BY 1
012600             UNTIL OA-Scan-Idx > 20
012610                OR WS-Trim-Idx > ZERO.
012620**
012630**   ALL SPACES - RETURN AN ALL-SPACE RESULT AND A ZERO LENGTH.
012640**     OTHERWISE SCAN BACKWARD FROM THE END FOR THE LAST
012650**     NON-SPACE CHARACTER TO GET THE TRIMMED LENGTH, THEN SLICE
012660**     THE TRIMMED SUBSTRING OUT IN ONE MOVE.
012670**
012680         IF WS-Trim-Idx = ZERO
012690             MOVE SPACES TO WS-Trim-Result
012700         ELSE
012710             PERFORM ZZ912-Find-Last-Nonspace
012720                 VARYING OA-Scan-Idx FROM 20 BY -1
012730                 UNTIL OA-Scan-Idx < WS-Trim-Idx
012740                    OR WS-Trim-Len > ZERO
012750             MOVE SPACES TO WS-Trim-Result
012760             MOVE WS-Trim-Work (WS-Trim-Idx:WS-Trim-Len) TO WS-Trim-Result
012770         END-IF.
012780 ZZ910-Exit.
012790         EXIT SECTION.
012800**
012810**   SINGLE CHARACTER TEST, PERFORMED ONCE PER POSITION UNTIL THE
012820**     VARYING ABOVE STOPS IT.
012830**
012840 ZZ911-Find-First-Nonspace.
012850         IF WS-Trim-Work (OA-Scan-Idx:1) NOT = SPACE
012860             MOVE OA-Scan-Idx TO WS-Trim-Idx
012870         END-IF.
012880**
012890**   SAME IDEA WORKING BACKWARD - THE LENGTH IS DERIVED FROM THE
012900**     DISTANCE BETWEEN THE FIRST AND LAST NON-SPACE POSITIONS.
012910**
012920 ZZ912-Find-Last-Nonspace.
012930         IF WS-Trim-Work (OA-Scan-Idx:1) NOT = SPACE
012940             COMPUTE WS-Trim-Len = OA-Scan-Idx - WS-Trim-Idx + 1
012950         END-IF.
012960**
012970**   BUILDS WS-Name-Full FROM WS-Name-First / WS-Name-Last -
012980**     TRIMS THE TRAILING SPACES OFF THE FIRST NAME SO THERE
012990**     IS EXACTLY ONE SPACE BEFORE THE LAST NAME.
013000**
013010 ZZ925-BUILD-FULL-NAME SECTION.
013020 ZZ925-Build-Full-Name-Para.
013030         MOVE WS-Name-First TO WS-Trim-Work.
013040         PERFORM ZZ910-Trim-Generic.
013050         MOVE SPACES TO WS-Name-Full.
013060         IF WS-Trim-Len > ZERO
013070             STRING WS-Trim-Result (1:WS-Trim-Len) DELIMITED BY SIZE
013080                    " "                             DELIMITED BY SIZE
013090                    WS-Name-Last                    DELIMITED BY SIZE
013100               INTO WS-Name-Full
013110         ELSE
013120             MOVE WS-Name-Last TO WS-Name-Full
013130         END-IF.
013140 ZZ925-Exit.
013150         EXIT SECTION.
013160**

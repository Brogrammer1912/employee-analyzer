000010* 
000020********************************************
000030*                                           *
000040*  File Select - Organisation Employee Data *
000050*     Input master extract, one record per  *
000060*     employee, built by Payroll extract job*
000070*                                           *
000080********************************************
000090* 
000100*  Used by : orgaudit.
000110* 
000120*  14/03/26 vbc - Created.
000130* 
000140 SELECT  OA-Employee-File  ASSIGN TO "ORGEMP"
000150     ORGANIZATION  LINE SEQUENTIAL
000160     FILE STATUS   IS OA-Emp-File-Status.
000170* 

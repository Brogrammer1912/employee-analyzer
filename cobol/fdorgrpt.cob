000010* 
000020********************************************
000030*                                           *
000040*  Record Definition For Org Audit Report   *
000050*     132 col print line, one per WRITE.    *
000060*     OA-Print-Ctl is the ASA carriage      *
000070*     control byte - ties to C01 IS         *
000080*     TOP-OF-FORM in SPECIAL-NAMES.         *
000090*                                           *
000100********************************************
000110*  14/03/26 vbc - Created.
000120*  22/03/26 vbc - Widened to 132 cols, ASA control
000130*                  byte and reserve filler added.
000140* 
000150 FD  OA-Report-File.
000160* 
000170 01  OA-Print-Line.
000180     05  OA-Print-Ctl         PIC X        VALUE SPACE.
000190     88  OA-Print-Single-Space    VALUE " ".
000200     88  OA-Print-Double-Space    VALUE "0".
000210     88  OA-Print-New-Page        VALUE "1".
000220     05  OA-Print-Text        PIC X(132).
000230     05  FILLER               PIC X(06).
000240* 
